000100****************************************************************
000200*                  Historical Price Range Start Date            *
000300*                  ---------------------------------            *
000400*            Called from hp000 - pure calculation, no I/O       *
000500****************************************************************
000600*
000700 identification division.
000800*================================
000900 program-id.     HP010.
001000 author.         VINCENT B COEN.
001100 installation.   APPLEWOOD COMPUTERS.
001200 date-written.   14/03/1986.
001300 date-compiled.
001400 security.       COPYRIGHT (C) 1986-2026 & LATER, VINCENT BRYAN COEN.
001500                 DISTRIBUTED UNDER THE GNU GENERAL PUBLIC LICENSE.
001600                 SEE THE FILE COPYING FOR DETAILS.
001700*
001800*    Remarks.          Works out the first day of a historical price
001900*                       range given today's date and a range code of
002000*                       "ytd", or an amount + unit of d, m or y, eg
002100*                       "5d", "3m", "1y".  Called once per request by
002200*                       hp000's aa070-Build-Calendar.
002300*
002400*                       No calendar/date intrinsics used - this build
002500*                       predates them - so day, month & year borrowing
002600*                       is all done long-hand against Hp-Dim-Value.
002700*
002800*    Version.          See Prog-Name in WS.
002900*    Called Modules.   None.
003000*    Called By.        hp000.
003100*    Files used.       None - working storage only.
003200*
003300*    Error messages used.
003400*                       None - an unrecognised unit letter returns
003500*                       Hp010-Start-Valid = "N" and a spaces start date,
003600*                       hp000 does not call us for the "ytd" literal's
003700*                       error case as there isn't one.
003800*
003900* Changes:
004000* 14/03/86 vbc - 1.0.00 Created.  First cut only handled a plain
004100*                       days count, "ytd" and units added later.
004200* 02/11/89 vbc -    .01 Added "y" unit for annual reviews reporting.
004300* 19/06/94 vbc -    .02 Bug: leap year test used 400 remainder wrong
004400*                       way round, fixed - was rejecting 2000 & 2400.
004500* 11/04/98 vbc -    .03 Y2K: Ccyy widened to 4 digits throughout, was
004600*                       storing Yy as 2 digits internally.  Tested
004700*                       against 1999/2000/2001 boundary dates.
004800* 07/12/25 vbc - 2.0.0  Rewritten as a proper called subprogram off
004900*                       the back of hp000, was in-lined into an old
005000*                       screen report before the historical price
005100*                       cache/fetch job existed.  Interface unchanged.
005200* 19/01/26 vbc -    .01 Added month/year unit clamping to end of
005300*                       month, was blowing up on 31/03 minus 1 month.
005400* 10/08/26 vbc -    .02 Dropped Upsi-0 from Special-Names, no debug
005500*                       switch was ever wired up to it.
005600*
005700****************************************************************
005800* Copyright Notice.
005900* ****************
006000*
006100* This notice supersedes all prior copyright notices, updated
006200* 2024-04-16.
006300*
006400* These files and programs are part of the Applewood Computers
006500* Accounting System and is Copyright (c) Vincent B Coen. 1976-2026
006600* and later.
006700*
006800* This program is now free software; you can redistribute it and/or
006900* modify it under the terms listed here and of the GNU General
007000* Public License as published by the Free Software Foundation;
007100* version 3 and later as revised for PERSONAL USAGE ONLY and that
007200* includes for use within a business but EXCLUDES repackaging or
007300* for Resale, Rental or Hire in ANY way.
007400*
007500* ACAS is distributed in the hope that it will be useful, but
007600* WITHOUT ANY WARRANTY; without even the implied warranty of
007700* MERCHANTABILITY or FITNESS FOR A PARTICULAR PURPOSE.  See the GNU
007800* General Public License for more details.
007900*
008000****************************************************************
008100*
008200 environment division.
008300*================================
008400 configuration section.
008500 data division.
008600*================================
008700 working-storage section.
008800*
008900 77  Prog-Name                   pic x(15) value "HP010 (2.0.01)".
009000*
009100 copy "wshpdim.cob".
009200*
009300 01  WS-Data.
009400     03  WS-Range-Amount         pic 9(9)   comp.
009500     03  WS-Range-Unit           pic x.
009600     03  WS-Digit-Count          pic 9(2)   comp.
009700     03  WS-Sub                  pic 9(2)   comp.
009800     03  WS-Total-Months         pic s9(9)  comp.
009900     03  WS-Total-Months-Left    pic s9(9)  comp.
010000     03  WS-Day-Loop-Ctr         binary-long unsigned.
010100     03  filler                  pic x(10).
010200*
010300 01  WS-Range-Breakdown.
010400     03  WS-Range-Digits         pic x(9)   value zeros.
010500     03  WS-Range-Letter         pic x      value space.
010600 01  WS-Range-Numeric  redefines WS-Range-Breakdown.
010700     03  WS-Range-Number         pic 9(9).
010800     03  filler                  pic x.
010900*
011000 01  WS-Work-Date.
011100     03  WS-Work-Ccyy            pic 9(4).
011200     03  WS-Work-Mm              pic 99.
011300     03  WS-Work-Dd              pic 99.
011400 01  WS-Work-Ccyymmdd  redefines WS-Work-Date
011500                                 pic 9(8).
011600*
011700 01  WS-Result-Date.
011800     03  WS-Result-Ccyy          pic 9(4).
011900     03  WS-Result-Mm            pic 99.
012000     03  WS-Result-Dd            pic 99.
012100 01  WS-Result-Ccyymmdd  redefines WS-Result-Date
012200                                 pic 9(8).
012300*
012400 linkage section.
012500*================================
012600*
012700 01  Hp010-Today                pic x(10).
012800 01  Hp010-Range                pic x(10).
012900 01  Hp010-Start-Date           pic x(10).
013000 01  Hp010-Start-Valid          pic x.
013100     88  Hp010-Start-Is-Valid   value "Y".
013200     88  Hp010-Start-Is-Invalid value "N".
013300*
013400 procedure division using Hp010-Today
013500                          Hp010-Range
013600                          Hp010-Start-Date
013700                          Hp010-Start-Valid.
013800*================================
013900*
014000 AA000-MAIN section.
014100*********************
014200     move    spaces  to  Hp010-Start-Date.
014300     move    "Y"      to  Hp010-Start-Valid.
014400     move    Hp010-Today (1:4)  to  WS-Work-Ccyy.
014500     move    Hp010-Today (6:2)  to  WS-Work-Mm.
014600     move    Hp010-Today (9:2)  to  WS-Work-Dd.
014700*
014800     if      Hp010-Range (1:3) = "ytd" or "YTD"
014900             move  WS-Work-Ccyy  to  WS-Result-Ccyy
015000             move  1             to  WS-Result-Mm
015100             move  1             to  WS-Result-Dd
015200             go to  AA000-Build-Answer.
015300*
015400     perform AA010-Split-Range  thru  AA010-Exit.
015500     if      WS-Range-Unit not = "d" and not = "m" and not = "y"
015600             move  "N"  to  Hp010-Start-Valid
015700             go to  AA000-Exit.
015800*
015900     move    WS-Work-Ccyy  to  WS-Result-Ccyy.
016000     move    WS-Work-Mm    to  WS-Result-Mm.
016100     move    WS-Work-Dd    to  WS-Result-Dd.
016200*
016300     if      WS-Range-Unit = "d"
016400             perform AA020-Subtract-One-Day thru AA020-Exit
016500                     WS-Range-Amount times
016600             go to  AA000-Build-Answer.
016700*
016800     if      WS-Range-Unit = "m"
016900             perform AA030-Subtract-Months  thru AA030-Exit
017000             go to  AA000-Build-Answer.
017100*
017200     perform AA040-Subtract-Years    thru AA040-Exit.
017300*
017400 AA000-Build-Answer.
017500     move    WS-Result-Ccyy  to  Hp010-Start-Date (1:4).
017600     move    "-"             to  Hp010-Start-Date (5:1).
017700     move    WS-Result-Mm    to  Hp010-Start-Date (6:2).
017800     move    "-"             to  Hp010-Start-Date (8:1).
017900     move    WS-Result-Dd    to  Hp010-Start-Date (9:2).
018000*
018100 AA000-Exit.
018200     exit program.
018300*
018400 AA010-Split-Range section.
018500*********************
018600*    Range comes in as "<n><d|m|y>" left justified, spaces to the
018700*    right, eg "5d       ".  The split point is the last digit.
018800*
018900     move    zero    to  WS-Digit-Count.
019000     move    zero    to  WS-Sub.
019100     perform  AA012-Count-One-Digit thru AA012-Exit
019200             varying  WS-Sub from 1 by 1
019300             until    WS-Sub > 10
019400                  or  Hp010-Range (WS-Sub:1) < "0"
019500                  or  Hp010-Range (WS-Sub:1) > "9".
019600*
019700*    Digits must land right-justified, zero filled, before the
019800*    redefines below can read them back as a 9(9) numeric - a plain
019900*    alphanumeric move would leave trailing spaces where digits go.
020000*
020100     move    zeros   to  WS-Range-Digits.
020200     move    spaces  to  WS-Range-Letter.
020300     move    Hp010-Range (1:WS-Digit-Count)
020400             to  WS-Range-Digits (10 - WS-Digit-Count : WS-Digit-Count).
020500     move    Hp010-Range (WS-Digit-Count + 1:1) to  WS-Range-Unit.
020600     move    WS-Range-Number to  WS-Range-Amount.
020700 AA010-Exit.
020800     exit section.
020900*
021000 AA012-Count-One-Digit section.
021100*********************
021200     add      1  to  WS-Digit-Count.
021300 AA012-Exit.
021400     exit section.
021500*
021600 AA020-Subtract-One-Day section.
021700*********************
021800*    Calendar borrow, long hand - no date intrinsics available.
021900*
022000     if      WS-Result-Dd > 1
022100             subtract 1  from  WS-Result-Dd
022200             go to  AA020-Exit.
022300*
022400     if      WS-Result-Mm > 1
022500             subtract 1  from  WS-Result-Mm
022600     else
022700             move    12  to  WS-Result-Mm
022800             subtract 1  from  WS-Result-Ccyy
022900     end-if.
023000*
023100     move    WS-Result-Ccyy  to  Hp-Leap-Chk-Ccyy of Hp-Leap-Work.
023200     perform AA050-Test-Leap-Year  thru  AA050-Exit.
023300     move    Hp-Dim-Value (WS-Result-Mm)  to  WS-Result-Dd.
023400     if      WS-Result-Mm = 2 and Hp-Year-Is-Leap
023500             add     1  to  WS-Result-Dd.
023600 AA020-Exit.
023700     exit section.
023800*
023900 AA030-Subtract-Months section.
024000*********************
024100*    Calendar (not 30-day) month subtraction, day clamped to the
024200*    end of the resulting month, eg 31 Mar minus 1 month = 28/29 Feb.
024300*
024400     compute WS-Total-Months = (WS-Result-Ccyy * 12) + WS-Result-Mm
024500                              - WS-Range-Amount.
024600     divide  WS-Total-Months by 12
024700             giving  WS-Result-Ccyy
024800             remainder WS-Total-Months-Left.
024900     if      WS-Total-Months-Left = 0
025000             move    12  to  WS-Result-Mm
025100             subtract 1 from WS-Result-Ccyy
025200     else
025300             move    WS-Total-Months-Left  to  WS-Result-Mm
025400     end-if.
025500     perform AA060-Clamp-Day-To-Month  thru  AA060-Exit.
025600 AA030-Exit.
025700     exit section.
025800*
025900 AA040-Subtract-Years section.
026000*********************
026100     subtract WS-Range-Amount  from  WS-Result-Ccyy.
026200     perform  AA060-Clamp-Day-To-Month  thru  AA060-Exit.
026300 AA040-Exit.
026400     exit section.
026500*
026600 AA050-Test-Leap-Year section.
026700*********************
026800*    Hp-Leap-Chk-Ccyy set by the caller before this is performed.
026900*
027000     divide  Hp-Leap-Chk-Ccyy by 4    giving Hp-Leap-Quot
027100                                remainder Hp-Leap-Rem-4.
027200     divide  Hp-Leap-Chk-Ccyy by 100  giving Hp-Leap-Quot
027300                                remainder Hp-Leap-Rem-100.
027400     divide  Hp-Leap-Chk-Ccyy by 400  giving Hp-Leap-Quot
027500                                remainder Hp-Leap-Rem-400.
027600     move    "N"  to  Hp-Leap-Switch.
027700     if      Hp-Leap-Rem-4 = 0 and Hp-Leap-Rem-100 not = 0
027800             move  "Y"  to  Hp-Leap-Switch.
027900     if      Hp-Leap-Rem-400 = 0
028000             move  "Y"  to  Hp-Leap-Switch.
028100 AA050-Exit.
028200     exit section.
028300*
028400 AA060-Clamp-Day-To-Month section.
028500*********************
028600     move    WS-Result-Ccyy  to  Hp-Leap-Chk-Ccyy of Hp-Leap-Work.
028700     perform AA050-Test-Leap-Year  thru  AA050-Exit.
028800     move    Hp-Dim-Value (WS-Result-Mm)  to  WS-Sub.
028900     if      WS-Result-Mm = 2 and Hp-Year-Is-Leap
029000             add     1  to  WS-Sub.
029100     if      WS-Result-Dd > WS-Sub
029200             move    WS-Sub  to  WS-Result-Dd.
029300 AA060-Exit.
029400     exit section.
029500*
