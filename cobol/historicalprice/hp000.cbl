000100****************************************************************
000200*             Historical Price Cache / Fetch Batch Run          *
000300*             ------------------------------------------        *
000400*        Reads a batch of symbol/range requests, serves them    *
000500*        from the local price cache where possible, else pulls  *
000600*        the full range from the ext. source feed and learns    *
000700*        from it - see Remarks below.                           *
000800****************************************************************
000900*
001000 identification division.
001100*================================
001200 program-id.     HP000.
001300 author.         VINCENT B COEN.
001400 installation.   APPLEWOOD COMPUTERS.
001500 date-written.   22/07/1988.
001600 date-compiled.
001700 security.       COPYRIGHT (C) 1988-2026 & LATER, VINCENT BRYAN COEN.
001800                 DISTRIBUTED UNDER THE GNU GENERAL PUBLIC LICENSE.
001900                 SEE THE FILE COPYING FOR DETAILS.
002000*
002100*    Remarks.          Started life in 1988 as a straight overnight
002200*                       closing-price register, fed off the wire
002300*                       service tape and printed for the dealing
002400*                       room desk.  Gutted in Dec 2025 and repointed
002500*                       at the IEX REST feed (see AA070-Fetch-And-
002600*                       Reconcile below) and turned into the
002700*                       cache-or-fetch job it is
002800*                       now - the tape read became HP-Fetch-File, a
002900*                       flat sequential drop of what the feed handed
003000*                       back, and the old desk register is gone as
003100*                       nobody has printed it in years.
003200*
003300*                       One request per symbol+range is read from
003400*                       HP-Request-File.  For each we work out the
003500*                       calendar of trading days the range covers,
003600*                       check whether every one of them is already
003700*                       sat in the local price cache (HP-Price-File)
003800*                       and if so serve straight from there; if not
003900*                       we go back to the feed for the WHOLE range,
004000*                       learn any dates it skips as new holidays and
004100*                       store every row it gives us for next time.
004200*
004300*                       This build predates date intrinsic functions
004400*                       so all date maths is long-hand against
004500*                       wshpdim's days-in-month table - see hp010 for
004600*                       the range start date calculation, called from
004700*                       here once per request.
004800*
004900*    Version.          See Prog-Name In Ws.
005000*    Called Modules.   HP010 - works out a range's start date.
005100*    Files used.
005200*                       HPREQIN  - Symbol/range/token requests, in.
005300*                       HPHOLD   - Known market holiday dates, in.
005400*                       HPPRICE  - Local price cache, relative, i/o.
005500*                       HPFETCH  - Feed drop for a cache miss, in.
005600*                       HPRESLT  - Rows served back to the caller, out.
005700*
005800*    Error messages used.
005900*                       HP001 - File open failure, any file, aborts.
006000*                       HP002 - HP010 rejected the range code on a
006100*                               request - request skipped, not fatal.
006200*
006300* Changes:
006400* 22/07/88 vbc - 1.0.00 Created.  Straight sequential print of the
006500*                       overnight closing prices off the wire tape.
006600* 14/02/91 vbc -    .01 Added the dealing room's own holiday skip
006700*                       list, tape used to include US federal ones
006800*                       we don't want.
006900* 09/09/93 vbc -    .02 Widened price fields, penny stocks were
007000*                       truncating on the register.
007100* 03/11/98 vbc -    .03 Y2K: date fields on the register widened to
007200*                       4 digit year, was assuming 19 throughout.
007300*                       Tested against 1999/2000 tape samples.
007400* 17/05/04 vbc -    .04 Register decommissioned by the dealing room,
007500*                       left running for the overnight cache file
007600*                       only as other jobs had started reading it.
007700* 11/08/12 vbc -    .05 Wire tape feed replaced by the vendor's own
007800*                       nightly extract file, format unchanged.
007900* 04/12/25 vbc - 2.0.00 Req#4471 - rebuilt as the cache-or-fetch job,
008000*                       feed repointed at IEX, holiday table now
008100*                       learns as it goes rather than a fixed list,
008200*                       multi-request batch instead of one row a run.
008300* 11/12/25 vbc -    .01 HP-Price-File converted to relative + a
008400*                       sorted in-memory index, no keyed file support
008500*                       in this build - see aa012 & wshpcal.
008600* 21/01/26 vbc -    .02 Req-Token added to the request record, feed
008700*                       needs it, we just pass it through unopened.
008800* 02/02/26 vbc -    .03 Volume field changed to comp-3 to match the
008900*                       price fields, see wshpprc log.
009000* 19/01/26 vbc -    .04 Fixed month/year range clamping via hp010,
009100*                       see that program's own log.
009200* 24/02/26 vbc -    .05 Tidy up, dropped unused switches left over
009300*                       from the old register code.
009400* 10/08/26 vbc -    .06 Bug: HPHOLD closed a 2nd time in aa090, was
009500*                       already closed by aa014 once the table's
009600*                       loaded - dropped from the aa090 close list.
009700*                       Also dropped C01/Upsi-0 from Special-Names,
009800*                       no printer file or verbose switch was ever
009900*                       wired up to them.
010000*
010100****************************************************************
010200* Copyright Notice.
010300* ****************
010400*
010500* This notice supersedes all prior copyright notices, updated
010600* 2024-04-16.
010700*
010800* These files and programs are part of the Applewood Computers
010900* Accounting System and is Copyright (c) Vincent B Coen. 1976-2026
011000* and later.
011100*
011200* This program is now free software; you can redistribute it and/or
011300* modify it under the terms listed here and of the GNU General
011400* Public License as published by the Free Software Foundation;
011500* version 3 and later as revised for PERSONAL USAGE ONLY and that
011600* includes for use within a business but EXCLUDES repackaging or
011700* for Resale, Rental or Hire in ANY way.
011800*
011900* ACAS is distributed in the hope that it will be useful, but
012000* WITHOUT ANY WARRANTY; without even the implied warranty of
012100* MERCHANTABILITY or FITNESS FOR A PARTICULAR PURPOSE.  See the GNU
012200* General Public License for more details.
012300*
012400****************************************************************
012500*
012600 environment division.
012700*================================
012800 configuration section.
012900 input-output section.
013000 file-control.
013100*
013200     select  HP-Request-File  assign to "HPREQIN"
013300             organization is line sequential
013400             file status  is HP-Request-Status.
013500*
013600     select  HP-Holiday-File  assign to "HPHOLD"
013700             organization is line sequential
013800             file status  is HP-Holiday-Status.
013900*
014000     select  HP-Fetch-File    assign to "HPFETCH"
014100             organization is line sequential
014200             file status  is HP-Fetch-Status.
014300*
014400     select  HP-Result-File   assign to "HPRESLT"
014500             organization is line sequential
014600             file status  is HP-Result-Status.
014700*
014800     select  HP-Price-File    assign to "HPPRICE"
014900             organization is relative
015000             access mode  is dynamic
015100             relative key is HP-Price-Rrn
015200             file status  is HP-Price-Status.
015300*
015400 data division.
015500*================================
015600 file section.
015700*
015800 fd  HP-Request-File.
015900 copy "wshpreq.cob".
016000*
016100 fd  HP-Holiday-File.
016200 01  HP-Holiday-File-Record         pic x(10).
016300*
016400 fd  HP-Fetch-File.
016500*    One row per trading day the feed actually has, ascending date
016600*    order, symbol repeated on every row (batch may cover >1 symbol).
016700 01  HP-Fetch-Record.
016800     03  Hp-Fet-Symbol               pic x(10).
016900     03  Hp-Fet-Trade-Date           pic x(10).
017000     03  Hp-Fet-Open-Price           pic s9(7)v9(4)  comp-3.
017100     03  Hp-Fet-High-Price           pic s9(7)v9(4)  comp-3.
017200     03  Hp-Fet-Low-Price            pic s9(7)v9(4)  comp-3.
017300     03  Hp-Fet-Close-Price          pic s9(7)v9(4)  comp-3.
017400     03  Hp-Fet-Volume               pic s9(9)       comp-3.
017500     03  filler                      pic x(20).
017600*
017700 fd  HP-Result-File.
017800*    Rows handed back to whatever queued the request - a cache-hit
017900*    serves the accumulated cache rows, a cache-miss serves the raw
018000*    feed rows exactly as the feed returned them (Business Rule -
018100*    Store-back key reconciliation does not affect what we hand back).
018200 01  HP-Result-Record.
018300     03  Hp-Res-Symbol-And-Date      pic x(18).
018400     03  Hp-Res-Symbol               pic x(10).
018500     03  Hp-Res-Trade-Date           pic x(10).
018600     03  Hp-Res-Open-Price           pic s9(7)v9(4)  comp-3.
018700     03  Hp-Res-High-Price           pic s9(7)v9(4)  comp-3.
018800     03  Hp-Res-Low-Price            pic s9(7)v9(4)  comp-3.
018900     03  Hp-Res-Close-Price          pic s9(7)v9(4)  comp-3.
019000     03  Hp-Res-Volume               pic s9(9)       comp-3.
019100     03  filler                      pic x(20).
019200*
019300 fd  HP-Price-File.
019400 copy "wshpprc.cob".
019500*
019600 working-storage section.
019700*-----------------------
019800 77  Prog-Name                       pic x(15) value "HP000 (2.0.05)".
019900*
020000*    Table sizing constants - must exist before the copybooks below,
020100*    each Depending-On object has to be declared ahead of its table.
020200*
020300 77  Hp-Max-Holidays                 pic 9(4)  comp   value 400.
020400 77  Hp-Max-Calendar-Dates           pic 9(4)  comp   value 400.
020500 77  Hp-Max-Cache-Entries            pic 9(5)  comp   value 20000.
020600*
020700 copy "wshpdim.cob".
020800 copy "wshphol.cob".
020900 copy "wshpcal.cob".
021000*
021100 01  WS-File-Status-Group.
021200     03  HP-Request-Status           pic xx    value zero.
021300     03  HP-Holiday-Status           pic xx    value zero.
021400     03  HP-Fetch-Status             pic xx    value zero.
021500     03  HP-Result-Status            pic xx    value zero.
021600     03  HP-Price-Status             pic xx    value zero.
021700     03  filler                      pic x(10).
021800*
021900 01  WS-Switches.
022000     03  Hp-Request-Sw               pic x     value "N".
022100         88  Hp-Request-Eof          value "Y".
022200     03  Hp-Fetch-Sw                 pic x     value "N".
022300         88  Hp-Fetch-Eof            value "Y".
022400     03  Hp-Valid-Sw                 pic x     value "Y".
022500         88  Hp-Request-Valid        value "Y".
022600     03  Hp-Complete-Sw              pic x     value "Y".
022700         88  Hp-Cache-Complete       value "Y".
022800     03  Hp-Range-Ok-Sw              pic x     value "Y".
022900         88  Hp-Range-Valid          value "Y".
023000     03  Hp-Holiday-Sw               pic x     value "N".
023100         88  Hp-Holiday-Found        value "Y".
023200     03  filler                      pic x(10).
023300*
023400 01  HP-Price-Rrn                    pic 9(8)  comp  value zero.
023500*
023600 01  WS-Today-Group.
023700     03  WS-Today-Ccyymmdd           pic 9(8).
023800     03  WS-Today-Date  redefines WS-Today-Ccyymmdd.
023900         05  WS-Today-Ccyy           pic 9(4).
024000         05  WS-Today-Mm             pic 99.
024100         05  WS-Today-Dd             pic 99.
024200     03  WS-Today-Text               pic x(10).
024300     03  filler                      pic x(06).
024400*
024500 01  WS-Start-Date                   pic x(10).
024600 01  WS-Start-Valid                  pic x.
024700     88  WS-Start-Is-Valid           value "Y".
024800*
024900 01  WS-Work-Date-Group.
025000     03  WS-Work-Date                pic x(10).
025100     03  WS-Work-Date-Parts  redefines WS-Work-Date.
025200         05  WS-Work-Ccyy            pic 9(4).
025300         05  filler                  pic x.
025400         05  WS-Work-Mm              pic 99.
025500         05  filler                  pic x.
025600         05  WS-Work-Dd              pic 99.
025700     03  filler                      pic x(06).
025800*
025900 01  WS-Lookup-Key.
026000     03  WS-Lookup-Symbol            pic x(10).
026100     03  WS-Lookup-Ccyymmdd          pic x(8).
026200     03  filler                      pic x(06).
026300*
026400 01  WS-Upper-Alphabet               pic x(26)
026500         value "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
026600 01  WS-Lower-Alphabet               pic x(26)
026700         value "abcdefghijklmnopqrstuvwxyz".
026800*
026900 01  WS-Weekday-Group.
027000     03  WS-Weekday                  pic 9     value zero.
027100*                                       1=Sunday thru 7=Saturday.
027200     03  WS-Zeller-Ccyy              pic 9(4).
027300     03  WS-Zeller-Yy                pic 9(4)  comp.
027400     03  WS-Zeller-Cc                pic 9(4)  comp.
027500     03  WS-Zeller-Mm                pic 9(4)  comp.
027600     03  WS-Zeller-Dd                pic 9(4)  comp.
027700     03  WS-Zeller-Term1             pic s9(6) comp.
027800     03  WS-Zeller-Term2             pic s9(6) comp.
027900     03  WS-Zeller-Term3             pic s9(6) comp.
028000     03  WS-Zeller-Sum               pic s9(6) comp.
028100     03  WS-Zeller-H                 pic s9(6) comp.
028200     03  filler                      pic x(06).
028300*
028400 01  WS-New-Cache-Entry.
028500     03  WS-New-Cache-Key            pic x(18).
028600     03  WS-New-Cache-Rrn            pic 9(8)  comp.
028700     03  filler                      pic x(06).
028800*
028900 01  WS-Counters.
029000     03  WS-Ins-Sub                  binary-long unsigned.
029100     03  WS-Shift-Sub                binary-long unsigned.
029200     03  WS-Requests-Read            binary-long unsigned  value zero.
029300     03  WS-Requests-Cache-Hit       binary-long unsigned  value zero.
029400     03  WS-Requests-Fetched         binary-long unsigned  value zero.
029500     03  filler                      pic x(06).
029600*
029700 01  Error-Messages.
029800     03  HP001    pic x(45) value
029900         "HP001 File open failed, status shown, abort.".
030000     03  HP002    pic x(48) value
030100         "HP002 Range code rejected by HP010, req skipped.".
030200     03  filler                      pic x(07).
030300*
030400 procedure division.
030500*================================
030600*
030700 AA000-MAIN section.
030800*********************
030900     display Prog-Name " Starting".
031000     perform  AA010-Open-Files       thru AA010-Exit.
031100     perform  AA012-Load-Cache-Index thru AA012-Exit.
031200     perform  AA014-Load-Holidays    thru AA014-Exit.
031300     perform  AA020-Read-Request     thru AA020-Exit.
031400     perform  AA030-Process-Request  thru AA030-Exit
031500             until Hp-Request-Eof.
031600     perform  AA090-Close-Files      thru AA090-Exit.
031700     display Prog-Name " Ending - Reqs read "
031800             WS-Requests-Read " cache hit " WS-Requests-Cache-Hit
031900             " fetched " WS-Requests-Fetched.
032000     goback.
032100*
032200 AA010-Open-Files section.
032300*********************
032400     open     input HP-Request-File.
032500     if       HP-Request-Status not = "00"
032600              display HP001 " HPREQIN " HP-Request-Status
032700              goback.
032800*
032900     open     input HP-Holiday-File.
033000     if       HP-Holiday-Status not = "00"
033100              display HP001 " HPHOLD " HP-Holiday-Status
033200              goback.
033300*
033400     open     output HP-Result-File.
033500     if       HP-Result-Status not = "00"
033600              display HP001 " HPRESLT " HP-Result-Status
033700              goback.
033800*
033900*    HPPRICE may not exist yet on a virgin system - create it empty
034000*    then reopen for i/o, same trick as the old param file build.
034100*
034200     open     i-o HP-Price-File.
034300     if       HP-Price-Status = "35"
034400              open     output HP-Price-File
034500              close    HP-Price-File
034600              open     i-o HP-Price-File
034700     end-if.
034800     if       HP-Price-Status not = "00"
034900              display HP001 " HPPRICE " HP-Price-Status
035000              goback.
035100 AA010-Exit.
035200     exit section.
035300*
035400 AA012-Load-Cache-Index section.
035500*********************
035600*    Whole file read once, ascending RRN, one insert-sort per row so
035700*    Hp-Cache-Index-Area stays in key order for later Search All's -
035800*    see AA016 for the shared insertion logic.
035900*
036000     move     zero to HP-Price-Rrn.
036100     perform  AA013-Read-Next-Price  thru AA013-Exit
036200             until HP-Price-Status not = "00".
036300 AA012-Exit.
036400     exit section.
036500*
036600 AA013-Read-Next-Price section.
036700*********************
036800*    Next Record works for Access Dynamic same as pure sequential,
036900*    and leaves HP-Price-Rrn set to the RRN just read for us.
037000*
037100     read     HP-Price-File next record
037200             at end move "10" to HP-Price-Status.
037300     if       HP-Price-Status = "00"
037400              move  Hp-Symbol-And-Date to WS-New-Cache-Key
037500              move  HP-Price-Rrn       to WS-New-Cache-Rrn
037600              perform AA016-Insert-Cache-Entry thru AA016-Exit.
037700 AA013-Exit.
037800     exit section.
037900*
038000 AA014-Load-Holidays section.
038100*********************
038200     perform  AA015-Read-Next-Holiday thru AA015-Exit
038300             until HP-Holiday-Status not = "00".
038400     close    HP-Holiday-File.
038500 AA014-Exit.
038600     exit section.
038700*
038800 AA015-Read-Next-Holiday section.
038900*********************
039000     read     HP-Holiday-File
039100             at end move "10" to HP-Holiday-Status.
039200     if       HP-Holiday-Status = "00"
039300              add      1 to Hp-Holiday-Count
039400              set      Hp-Holiday-Ix to Hp-Holiday-Count
039500              move     HP-Holiday-File-Record
039600                          to Hp-Tbl-Holiday-Date (Hp-Holiday-Ix).
039700 AA015-Exit.
039800     exit section.
039900*
040000 AA016-Insert-Cache-Entry section.
040100*********************
040200*    Sequential scan for the insertion point - table is not large
040300*    enough in one run to justify a binary search of its own, and
040400*    it changes shape (new entries) too often to be worth it.
040500*
040600     add      1 to Hp-Cache-Count.
040700     set      Hp-Cix-Ix to Hp-Cache-Count.
040800     move     WS-New-Cache-Key to Hp-Cix-Key    (Hp-Cix-Ix).
040900     move     WS-New-Cache-Rrn to Hp-Cix-Rrn    (Hp-Cix-Ix).
041000     if       WS-New-Cache-Rrn > Hp-Cache-High-Rrn
041100              move WS-New-Cache-Rrn to Hp-Cache-High-Rrn.
041200     if       Hp-Cache-Count = 1
041300              go to AA016-Exit.
041400*
041500     move     Hp-Cache-Count to WS-Ins-Sub.
041600 AA016-Shift-Loop.
041700     if       WS-Ins-Sub = 1
041800              go to AA016-Exit.
041900     move     WS-Ins-Sub to WS-Shift-Sub.
042000     subtract 1 from WS-Shift-Sub.
042100     set      Hp-Cix-Ix to WS-Ins-Sub.
042200     if       Hp-Cix-Key (WS-Shift-Sub + 0)
042300                 not > WS-New-Cache-Key
042400              go to AA016-Exit.
042500*
042600*    Prior entry sorts after the new one - swap it down a slot and
042700*    keep walking left.
042800*
042900     move     Hp-Cix-Key (WS-Shift-Sub) to Hp-Cix-Key (WS-Ins-Sub).
043000     move     Hp-Cix-Rrn (WS-Shift-Sub) to Hp-Cix-Rrn (WS-Ins-Sub).
043100     move     WS-New-Cache-Key to Hp-Cix-Key (WS-Shift-Sub).
043200     move     WS-New-Cache-Rrn to Hp-Cix-Rrn (WS-Shift-Sub).
043300     move     WS-Shift-Sub to WS-Ins-Sub.
043400     go to    AA016-Shift-Loop.
043500 AA016-Exit.
043600     exit section.
043700*
043800 AA020-Read-Request section.
043900*********************
044000     read     HP-Request-File
044100             at end set Hp-Request-Eof to true.
044200     if       not Hp-Request-Eof
044300              add  1 to WS-Requests-Read.
044400 AA020-Exit.
044500     exit section.
044600*
044700 AA030-Process-Request section.
044800*********************
044900     move     "Y"  to Hp-Valid-Sw.
045000     perform  AA032-Validate-Request thru AA032-Exit.
045100     if       Hp-Request-Valid
045200              move zero to Hp-Calendar-Count
045300              move zero to Hp-Prices-Count
045400              move "Y"  to Hp-Range-Ok-Sw
045500              perform AA040-Build-Calendar thru AA040-Exit
045600              if      Hp-Range-Valid
045700                      perform AA050-Check-Cache thru AA050-Exit
045800                      if      Hp-Cache-Complete
045900                              perform AA060-Serve-From-Cache
046000                                      thru AA060-Exit
046100                              add  1 to WS-Requests-Cache-Hit
046200                      else
046300                              perform AA070-Fetch-And-Reconcile
046400                                      thru AA070-Exit
046500                              add  1 to WS-Requests-Fetched
046600                      end-if
046700              else
046800                      display HP002 " " Req-Symbol " " Req-Range
046900              end-if
047000     end-if.
047100     perform  AA020-Read-Request thru AA020-Exit.
047200 AA030-Exit.
047300     exit section.
047400*
047500 AA032-Validate-Request section.
047600*********************
047700*    Business Rule - Validation.  Empty string only, not blank/space
047800*    specially handled beyond the natural padding of a fixed field.
047900*
048000     if       Req-Symbol = spaces or
048100              Req-Range  = spaces or
048200              Req-Token  = spaces
048300              move "N" to Hp-Valid-Sw.
048400 AA032-Exit.
048500     exit section.
048600*
048700 AA040-Build-Calendar section.
048800*********************
048900*    Business Rule - Business-day calendar.  Range spans start date
049000*    (inclusive) through yesterday (inclusive), today never included.
049100*
049200     accept   WS-Today-Ccyymmdd from date YYYYMMDD.
049300     move     WS-Today-Ccyy to WS-Today-Text (1:4).
049400     move     "-"           to WS-Today-Text (5:1).
049500     move     WS-Today-Mm   to WS-Today-Text (6:2).
049600     move     "-"           to WS-Today-Text (8:1).
049700     move     WS-Today-Dd   to WS-Today-Text (9:2).
049800*
049900     call     "HP010" using WS-Today-Text
050000                             Req-Range
050100                             WS-Start-Date
050200                             WS-Start-Valid.
050300     if       not WS-Start-Is-Valid
050400              move "N" to Hp-Range-Ok-Sw
050500              go to AA040-Exit.
050600*
050700*    Walk the start date up to (not including) today, one day per
050800*    perform of AA042, adding trading days to the calendar table as
050900*    we go and stepping the running weekday counter alongside.
051000*
051100     move     WS-Start-Date to WS-Work-Date.
051200     perform  AA044-Calculate-Weekday thru AA044-Exit.
051300*
051400     perform  AA042-Add-One-Calendar-Day thru AA042-Exit
051500             until WS-Work-Date = WS-Today-Text.
051600 AA040-Exit.
051700     exit section.
051800*
051900 AA042-Add-One-Calendar-Day section.
052000*********************
052100     if       WS-Weekday not = 1 and not = 7
052200*                                   not Sunday(1), not Saturday(7).
052300              perform AA046-Is-Holiday thru AA046-Exit
052400              if      not Hp-Holiday-Found
052500                      add  1 to Hp-Calendar-Count
052600                      set  Hp-Cal-Ix to Hp-Calendar-Count
052700                      move WS-Work-Date to Hp-Cal-Date (Hp-Cal-Ix)
052800              end-if
052900     end-if.
053000*
053100     if       WS-Work-Dd < Hp-Dim-Value (WS-Work-Mm)
053200              add  1 to WS-Work-Dd
053300     else
053400     if       WS-Work-Mm = 2 and
053500              Hp-Dim-Value (2) = 28
053600              perform AA048-Test-Leap-For-Work thru AA048-Exit
053700              if      Hp-Year-Is-Leap and WS-Work-Dd < 29
053800                      add  1 to WS-Work-Dd
053900              else
054000                      move 1 to WS-Work-Dd
054100                      add  1 to WS-Work-Mm
054200              end-if
054300     else
054400              move 1 to WS-Work-Dd
054500              if      WS-Work-Mm < 12
054600                      add  1 to WS-Work-Mm
054700              else
054800                      move 1 to WS-Work-Mm
054900                      add  1 to WS-Work-Ccyy
055000              end-if
055100     end-if
055200     end-if.
055300*
055400     add      1 to WS-Weekday.
055500     if       WS-Weekday > 7
055600              move 1 to WS-Weekday.
055700 AA042-Exit.
055800     exit section.
055900*
056000 AA044-Calculate-Weekday section.
056100*********************
056200*    Zeller's congruence, no date intrinsics in this build.  Jan and
056300*    Feb are treated as months 13 & 14 of the PRIOR year, per the
056400*    formula, so we work off local copies not WS-Work- itself.
056500*
056600     move     WS-Work-Ccyy to WS-Zeller-Ccyy.
056700     move     WS-Work-Mm   to WS-Zeller-Mm.
056800     move     WS-Work-Dd   to WS-Zeller-Dd.
056900     if       WS-Zeller-Mm < 3
057000              add  12 to WS-Zeller-Mm
057100              subtract 1 from WS-Zeller-Ccyy.
057200     divide   WS-Zeller-Ccyy by 100 giving WS-Zeller-Cc
057300                                remainder WS-Zeller-Yy.
057400     compute  WS-Zeller-Term1 = (13 * (WS-Zeller-Mm + 1)) / 5.
057500     compute  WS-Zeller-Term2 = WS-Zeller-Yy / 4.
057600     compute  WS-Zeller-Term3 = WS-Zeller-Cc / 4.
057700     compute  WS-Zeller-Sum = WS-Zeller-Dd + WS-Zeller-Term1
057800                             + WS-Zeller-Yy + WS-Zeller-Term2
057900                             + WS-Zeller-Term3
058000                             + (2 * WS-Zeller-Cc).
058100     divide   WS-Zeller-Sum by 7 giving WS-Zeller-Term1
058200                              remainder WS-Zeller-H.
058300*                       H is 0=Saturday thru 6=Friday - remap to our
058400*                       own 1=Sunday thru 7=Saturday scheme.
058500     add      1 to WS-Zeller-H giving WS-Weekday.
058600     if       WS-Weekday > 7
058700              subtract 7 from WS-Weekday.
058800 AA044-Exit.
058900     exit section.
059000*
059100 AA046-Is-Holiday section.
059200*********************
059300     move     "N" to Hp-Holiday-Sw.
059400     if       Hp-Holiday-Count = zero
059500              go to AA046-Exit.
059600     perform  AA047-Check-One-Holiday thru AA047-Exit
059700             varying Hp-Holiday-Ix from 1 by 1
059800             until Hp-Holiday-Ix > Hp-Holiday-Count
059900             or    Hp-Holiday-Found.
060000 AA046-Exit.
060100     exit section.
060200*
060300 AA047-Check-One-Holiday section.
060400*********************
060500     if       Hp-Tbl-Holiday-Date (Hp-Holiday-Ix) = WS-Work-Date
060600              move "Y" to Hp-Holiday-Sw.
060700 AA047-Exit.
060800     exit section.
060900*
061000 AA048-Test-Leap-For-Work section.
061100*********************
061200     move     WS-Work-Ccyy to Hp-Leap-Chk-Ccyy.
061300     divide   Hp-Leap-Chk-Ccyy by 4    giving Hp-Leap-Quot
061400                                remainder Hp-Leap-Rem-4.
061500     divide   Hp-Leap-Chk-Ccyy by 100  giving Hp-Leap-Quot
061600                                remainder Hp-Leap-Rem-100.
061700     divide   Hp-Leap-Chk-Ccyy by 400  giving Hp-Leap-Quot
061800                                remainder Hp-Leap-Rem-400.
061900     move     "N" to Hp-Leap-Switch.
062000     if       Hp-Leap-Rem-4 = 0 and Hp-Leap-Rem-100 not = 0
062100              move "Y" to Hp-Leap-Switch.
062200     if       Hp-Leap-Rem-400 = 0
062300              move "Y" to Hp-Leap-Switch.
062400 AA048-Exit.
062500     exit section.
062600*
062700 AA050-Check-Cache section.
062800*********************
062900*    Business Rule - Cache completeness / short-circuit.  A single
063000*    missing day invalidates the whole request, no partial merge.
063100*
063200     move     "Y" to Hp-Complete-Sw.
063300     move     Req-Symbol to WS-Lookup-Symbol.
063400     inspect  WS-Lookup-Symbol converting WS-Lower-Alphabet
063500                                        to WS-Upper-Alphabet.
063600     perform  AA052-Check-One-Date thru AA052-Exit
063700             varying Hp-Cal-Ix from 1 by 1
063800             until Hp-Cal-Ix > Hp-Calendar-Count
063900             or    not Hp-Cache-Complete.
064000 AA050-Exit.
064100     exit section.
064200*
064300 AA052-Check-One-Date section.
064400*********************
064500     move     Hp-Cal-Date (Hp-Cal-Ix) (1:4) to WS-Lookup-Ccyymmdd(1:4).
064600     move     Hp-Cal-Date (Hp-Cal-Ix) (6:2) to WS-Lookup-Ccyymmdd(5:2).
064700     move     Hp-Cal-Date (Hp-Cal-Ix) (9:2) to WS-Lookup-Ccyymmdd(7:2).
064800*
064900     search   all Hp-Cache-Entry
065000             at end
065100                 move "N" to Hp-Complete-Sw
065200             when Hp-Cix-Key (Hp-Cix-Ix) = WS-Lookup-Key
065300                 perform AA054-Fetch-Cached-Row thru AA054-Exit.
065400 AA052-Exit.
065500     exit section.
065600*
065700 AA054-Fetch-Cached-Row section.
065800*********************
065900     move     Hp-Cix-Rrn (Hp-Cix-Ix) to HP-Price-Rrn.
066000     read     HP-Price-File
066100             invalid key
066200                 move "N" to Hp-Complete-Sw
066300                 go to AA054-Exit.
066400     add      1 to Hp-Prices-Count.
066500     set      Hp-Prc-Ix to Hp-Prices-Count.
066600     move     Hp-Symbol-And-Date to Hp-Prc-Symbol-And-Date (Hp-Prc-Ix).
066700     move     Hp-Symbol          to Hp-Prc-Symbol          (Hp-Prc-Ix).
066800     move     Hp-Trade-Date      to Hp-Prc-Trade-Date       (Hp-Prc-Ix).
066900     move     Hp-Open-Price      to Hp-Prc-Open-Price       (Hp-Prc-Ix).
067000     move     Hp-High-Price      to Hp-Prc-High-Price       (Hp-Prc-Ix).
067100     move     Hp-Low-Price       to Hp-Prc-Low-Price        (Hp-Prc-Ix).
067200     move     Hp-Close-Price     to Hp-Prc-Close-Price      (Hp-Prc-Ix).
067300     move     Hp-Volume          to Hp-Prc-Volume           (Hp-Prc-Ix).
067400 AA054-Exit.
067500     exit section.
067600*
067700 AA060-Serve-From-Cache section.
067800*********************
067900     display  "Served from local cache - " Req-Symbol " " Req-Range.
068000     perform  AA062-Write-One-Cached-Row thru AA062-Exit
068100             varying Hp-Prc-Ix from 1 by 1
068200             until Hp-Prc-Ix > Hp-Prices-Count.
068300 AA060-Exit.
068400     exit section.
068500*
068600 AA062-Write-One-Cached-Row section.
068700*********************
068800     move     spaces to HP-Result-Record.
068900     move     Hp-Prc-Symbol-And-Date (Hp-Prc-Ix)
069000                 to Hp-Res-Symbol-And-Date.
069100     move     Hp-Prc-Symbol      (Hp-Prc-Ix) to Hp-Res-Symbol.
069200     move     Hp-Prc-Trade-Date  (Hp-Prc-Ix) to Hp-Res-Trade-Date.
069300     move     Hp-Prc-Open-Price  (Hp-Prc-Ix) to Hp-Res-Open-Price.
069400     move     Hp-Prc-High-Price  (Hp-Prc-Ix) to Hp-Res-High-Price.
069500     move     Hp-Prc-Low-Price   (Hp-Prc-Ix) to Hp-Res-Low-Price.
069600     move     Hp-Prc-Close-Price (Hp-Prc-Ix) to Hp-Res-Close-Price.
069700     move     Hp-Prc-Volume      (Hp-Prc-Ix) to Hp-Res-Volume.
069800     write    HP-Result-Record.
069900 AA062-Exit.
070000     exit section.
070100*
070200 AA070-Fetch-And-Reconcile section.
070300*********************
070400*    Business Rule - Holiday discovery, Store-back key reconciliation.
070500*    Whole range re-pulled from the feed on any cache miss - no
070600*    partial merge with what little we already had cached.
070700*
070800     display  "Fetching from external source - "
070900              Req-Symbol " " Req-Range.
071000     open     input HP-Fetch-File.
071100     if       HP-Fetch-Status not = "00"
071200              display HP001 " HPFETCH " HP-Fetch-Status
071300              go to AA070-Exit.
071400*
071500     move     "N" to Hp-Fetch-Sw.
071600     perform  AA072-Read-Fetch-Row thru AA072-Exit.
071700     perform  AA074-Reconcile-One-Date thru AA074-Exit
071800             varying Hp-Cal-Ix from 1 by 1
071900             until Hp-Cal-Ix > Hp-Calendar-Count.
072000     close    HP-Fetch-File.
072100 AA070-Exit.
072200     exit section.
072300*
072400 AA072-Read-Fetch-Row section.
072500*********************
072600     read     HP-Fetch-File
072700             at end set Hp-Fetch-Eof to true.
072800 AA072-Exit.
072900     exit section.
073000*
073100 AA074-Reconcile-One-Date section.
073200*********************
073300     if       Hp-Fetch-Eof
073400             or Hp-Fet-Trade-Date not = Hp-Cal-Date (Hp-Cal-Ix)
073500              perform AA078-Learn-New-Holiday thru AA078-Exit
073600     else
073700              perform AA076-Store-One-Row thru AA076-Exit
073800              perform AA072-Read-Fetch-Row thru AA072-Exit
073900     end-if.
074000 AA074-Exit.
074100     exit section.
074200*
074300 AA076-Store-One-Row section.
074400*********************
074500*    Key rebuilt from the feed row's own symbol, NOT the upper-cased
074600*    request symbol - Business Rule - Store-back key reconciliation.
074700*
074800     move     Hp-Fet-Trade-Date (1:4) to WS-Lookup-Ccyymmdd (1:4).
074900     move     Hp-Fet-Trade-Date (6:2) to WS-Lookup-Ccyymmdd (5:2).
075000     move     Hp-Fet-Trade-Date (9:2) to WS-Lookup-Ccyymmdd (7:2).
075100*
075200     move     spaces to Hp-Price-Record.
075300     move     Hp-Fet-Symbol      to Hp-Symbol.
075400     move     Hp-Fet-Symbol      to Hp-Symbol-And-Date (1:10).
075500     move     WS-Lookup-Ccyymmdd to Hp-Symbol-And-Date (11:8).
075600     move     Hp-Fet-Trade-Date  to Hp-Trade-Date.
075700     move     Hp-Fet-Open-Price  to Hp-Open-Price.
075800     move     Hp-Fet-High-Price  to Hp-High-Price.
075900     move     Hp-Fet-Low-Price   to Hp-Low-Price.
076000     move     Hp-Fet-Close-Price to Hp-Close-Price.
076100     move     Hp-Fet-Volume      to Hp-Volume.
076200*
076300*    A re-fetched row may already be sat in the cache from an earlier
076400*    run - no partial merge means we always re-pull the whole range,
076500*    so look the key up first and rewrite the existing slot rather
076600*    than growing the file with a second copy under the same key.
076700*
076800     move     Hp-Symbol-And-Date to WS-New-Cache-Key.
076900     move     zero to HP-Price-Rrn.
077000     if       Hp-Cache-Count > zero
077100              search all Hp-Cache-Entry
077200                      at end
077300                          move zero to HP-Price-Rrn
077400                      when Hp-Cix-Key (Hp-Cix-Ix) = WS-New-Cache-Key
077500                          move Hp-Cix-Rrn (Hp-Cix-Ix) to HP-Price-Rrn
077600     end-if.
077700     if       HP-Price-Rrn = zero
077800              add      1 to Hp-Cache-High-Rrn
077900              move     Hp-Cache-High-Rrn to HP-Price-Rrn
078000              write    HP-Price-Record
078100              move     HP-Price-Rrn to WS-New-Cache-Rrn
078200              perform  AA016-Insert-Cache-Entry thru AA016-Exit
078300     else
078400              rewrite  HP-Price-Record
078500     end-if.
078600*
078700*    Result row is the feed's row exactly as received - not the
078800*    reconciled/trimmed version - see Batch Flow step 5d.
078900*
079000     move     spaces to HP-Result-Record.
079100     move     Hp-Fet-Symbol      to Hp-Res-Symbol.
079200     move     Hp-Fet-Symbol      to Hp-Res-Symbol-And-Date (1:10).
079300     move     WS-Lookup-Ccyymmdd to Hp-Res-Symbol-And-Date (11:8).
079400     move     Hp-Fet-Trade-Date  to Hp-Res-Trade-Date.
079500     move     Hp-Fet-Open-Price  to Hp-Res-Open-Price.
079600     move     Hp-Fet-High-Price  to Hp-Res-High-Price.
079700     move     Hp-Fet-Low-Price   to Hp-Res-Low-Price.
079800     move     Hp-Fet-Close-Price to Hp-Res-Close-Price.
079900     move     Hp-Fet-Volume      to Hp-Res-Volume.
080000     write    HP-Result-Record.
080100 AA076-Exit.
080200     exit section.
080300*
080400 AA078-Learn-New-Holiday section.
080500*********************
080600*    Business Rule - Holiday discovery.  Append only, never removed,
080700*    lasts for the rest of this run and any later request in it.
080800*
080900     add      1 to Hp-Holiday-Count.
081000     set      Hp-Holiday-Ix to Hp-Holiday-Count.
081100     move     Hp-Cal-Date (Hp-Cal-Ix) to Hp-Tbl-Holiday-Date
081200                                              (Hp-Holiday-Ix).
081300     display  "New holiday learned - " Hp-Cal-Date (Hp-Cal-Ix).
081400 AA078-Exit.
081500     exit section.
081600*
081700 AA090-Close-Files section.
081800*********************
081900     close    HP-Request-File
082000              HP-Result-File
082100              HP-Price-File.
082200 AA090-Exit.
082300     exit section.
082400*
