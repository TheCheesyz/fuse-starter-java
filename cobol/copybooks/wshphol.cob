000100*****************************************
000200*                                          *
000300*  Record Definition For Market Holiday    *
000400*          Date File                       *
000500*     Sequential file, read once at SOJ    *
000600*     and held as a table for the run      *
000700*****************************************
000800*  File size 10 bytes.
000900*
001000* 05/12/25 vbc - Created.  List is a straight flat file now, was a
001100*                fixed injected list in the prior incarnation of this
001200*                job - see notes in hp000 header.
001300*
001400 01  HP-Holiday-Record.
001500*    Ccyy-mm-dd, a known non-trading date.
001600     03  Hp-Holiday-Date           pic x(10).
001700     03  Hp-Holiday-Date-Parts  redefines Hp-Holiday-Date.
001800         05  Hp-Hol-Ccyy           pic x(4).
001900         05  filler                pic x.
002000         05  Hp-Hol-Mm             pic xx.
002100         05  filler                pic x.
002200         05  Hp-Hol-Dd             pic xx.
002300*
002400*  In memory table, loaded at SOJ from HP-Holiday-File and appended
002500*  to (in memory only, never re-written to the file) whenever
002600*  AA070-Fetch-And-Reconcile finds the ext. source has skipped a date
002700*  we thought was a trading day - see AA078-Learn-New-Holiday in hp000.
002800*
002900 01  HP-Holiday-Table-Area.
003000     03  Hp-Holiday-Count          binary-short unsigned  value zero.
003100     03  Hp-Holiday-Entry occurs 1 to Hp-Max-Holidays times
003200                          depending on Hp-Holiday-Count
003300                          indexed by Hp-Holiday-Ix.
003400         05  Hp-Tbl-Holiday-Date   pic x(10).
003500*
