000100*****************************************
000200*                                          *
000300*  Working Storage For Days-In-Month      *
000400*    Table, Used By hp000 & hp010 For     *
000500*    Manual Date Arithmetic (calendar     *
000600*    stepping - this build has no date    *
000700*    intrinsic functions available)       *
000800*****************************************
000900*
001000* 07/12/25 vbc - Created.  Loaded via redefines of a literal list,
001100*                same trick as the old rate-table copies used - no
001200*                need for an init paragraph to move 12 values in.
001300*
001400 01  HP-Dim-Literal.
001500     03  filler                  pic 99  value 31.
001600     03  filler                  pic 99  value 28.
001700     03  filler                  pic 99  value 31.
001800     03  filler                  pic 99  value 30.
001900     03  filler                  pic 99  value 31.
002000     03  filler                  pic 99  value 30.
002100     03  filler                  pic 99  value 31.
002200     03  filler                  pic 99  value 31.
002300     03  filler                  pic 99  value 30.
002400     03  filler                  pic 99  value 31.
002500     03  filler                  pic 99  value 30.
002600     03  filler                  pic 99  value 31.
002700 01  HP-Dim-Table  redefines HP-Dim-Literal.
002800     03  Hp-Dim-Value            pic 99  occurs 12 times
002900                                         indexed by Hp-Dim-Ix.
003000*
003100* 19/01/26 vbc - Added Hp-Leap-Chk-Ccyy, was passing the year in and
003200*                out through Working-Storage from hp010 with no named
003300*                field for it - fine while it was one paragraph, not
003400*                once hp000 started sharing this copybook too.
003500*
003600 01  HP-Leap-Work.
003700     03  Hp-Leap-Chk-Ccyy        pic 9(4).
003800     03  Hp-Leap-Rem-4           pic 9(4)  comp.
003900     03  Hp-Leap-Rem-100         pic 9(4)  comp.
004000     03  Hp-Leap-Rem-400         pic 9(4)  comp.
004100     03  Hp-Leap-Quot            pic 9(4)  comp.
004200     03  Hp-Leap-Switch          pic x.
004300         88  Hp-Year-Is-Leap     value "Y".
004310     03  filler                  pic x(04).
004400*
