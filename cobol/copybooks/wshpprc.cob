000100*****************************************
000200*                                          *
000300*  Record Definition For Historical Price  *
000400*           File (Cache)                   *
000500*     Uses Symbol-And-Date as key          *
000600*****************************************
000700*  File size 87 bytes padded to 100 by filler.
000800*
000900* THESE FIELD DEFINITIONS MAY NEED CHANGING
001000*
001100* 04/12/25 vbc - Created for HP module (this record was carried by
001200*                the prior incarnation of this job as a live lookup,
001300*                now folded into ACAS as Historical Price caching).
001400* 11/12/25 vbc - Widened Hp-Symbol to x(10), was x(8), to match feed.
001500* 19/01/26 vbc - Added Hp-Sym-Dt-View & Hp-Trade-Date-Parts redefines
001600*                so hp000 doesn't have to unstring the key on every read.
001700* 02/02/26 vbc - Vol chgd from pic 9(9) comp to s9(9) comp-3 to match
001800*                Amt fields, sign never used but source spec says signed.
001900*
002000 01  HP-Price-Record.
002100*    Key = Upper(Symbol) + Trade-Date less dashes.
002200     03  Hp-Symbol-And-Date       pic x(18).
002300         88  Hp-Key-Is-Spaces     value spaces.
002400     03  Hp-Sym-Dt-View  redefines Hp-Symbol-And-Date.
002500         05  Hp-Key-Symbol        pic x(10).
002600         05  Hp-Key-Ccyymmdd      pic x(8).
002700*    Symbol as returned by the source, not forced upper.
002800     03  Hp-Symbol                pic x(10).
002900*    Trade date, ccyy-mm-dd, kept as text to match source format.
003000     03  Hp-Trade-Date            pic x(10).
003100     03  Hp-Trade-Date-Parts  redefines Hp-Trade-Date.
003200         05  Hp-Trd-Ccyy          pic x(4).
003300         05  filler               pic x.
003400         05  Hp-Trd-Mm            pic xx.
003500         05  filler               pic x.
003600         05  Hp-Trd-Dd            pic xx.
003700     03  Hp-Open-Price            pic s9(7)v9(4)   comp-3.
003800     03  Hp-High-Price            pic s9(7)v9(4)   comp-3.
003900     03  Hp-Low-Price             pic s9(7)v9(4)   comp-3.
004000     03  Hp-Close-Price           pic s9(7)v9(4)   comp-3.
004100     03  Hp-Volume                pic s9(9)        comp-3.
004200*    Expansion - dividend/split fields maybe one day.
004300     03  filler                   pic x(20).
004400*
