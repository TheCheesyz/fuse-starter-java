000100*****************************************
000200*                                          *
000300*  Record Definition For Hist Price        *
000400*       Request File                       *
000500*     Sequential, no key - read in order   *
000600*****************************************
000700*  File size 60 bytes padded to 64 by filler.
000800*
000900* 04/12/25 vbc - Created. One req per run was tried & dropped, this
001000*                module now processes the request file to EOF same
001100*                as pychk was read by pyrgstr, so more than one
001200*                symbol/range combination can be run in a batch.
001300* 21/01/26 vbc - Req-Token added, was missing from first cut, token
001400*                is opaque to us, passed thru to the external feed
001500*                unopened.
001600*
001700 01  HP-Request-Record.
001800*    As keyed by the operator building the request file, may be
001900*    mixed case - upper-cased only for the cache lookup, see
002000*    AA050-Check-Cache in hp000.
002100     03  Req-Symbol               pic x(10).
002200*    "ytd" or <n>d/m/y  e.g. "5d" "3m" "1y".
002300     03  Req-Range                pic x(10).
002400*    Ext. source access token, opaque to us, passed thru only.
002500     03  Req-Token                pic x(40).
002600     03  filler                   pic x(4).
002700*
