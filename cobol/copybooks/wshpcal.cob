000100*****************************************
000200*                                          *
000300*  Working Storage For Hist Price Batch    *
000400*     Calendar & Cache Index Tables        *
000500*                                          *
000600*  Was two sets of local working fields    *
000700*  in the prior incarnation of this job,   *
000800*  now proper WS tables so we can SEARCH   *
000900*  ALL instead of a keyed lookup.          *
001000*****************************************
001100*
001200* 06/12/25 vbc - Created.
001300* 14/12/25 vbc - Split Hp-Prices-Table out from Hp-Calendar-Table,
001400*                was one table but the two lists don't always match
001500*                length on a cache miss (see AA070-Fetch-And-Reconcile).
001600* 22/01/26 vbc - Added Hp-Cache-Index-Table, this is the sorted-table
001700*                stand-in for keyed (ISAM) access into HP-Price-File
001800*                as this build has no indexed file support - see the
001900*                remark in hp000's Files-used note.
002000*
002100*  Dates-Over-Range - the expected trading-day calendar for the
002200*  request now being processed, ascending date order.
002300*
002400 01  HP-Calendar-Table-Area.
002500     03  Hp-Calendar-Count         binary-short unsigned  value zero.
002600     03  Hp-Calendar-Entry occurs 1 to Hp-Max-Calendar-Dates times
002700                           depending on Hp-Calendar-Count
002800                           indexed by Hp-Cal-Ix.
002900         05  Hp-Cal-Date           pic x(10).
003000*
003100*  Prices-Over-Range - accumulated result rows, built up on a cache
003200*  hit pass (AA050-Check-Cache/AA060-Serve-From-Cache) or held
003300*  as-returned on a fetch (AA070-Fetch-And-Reconcile).
003400*
003500 01  HP-Prices-Table-Area.
003600     03  Hp-Prices-Count           binary-short unsigned  value zero.
003700     03  Hp-Price-Entry    occurs 1 to Hp-Max-Calendar-Dates times
003800                           depending on Hp-Prices-Count
003900                           indexed by Hp-Prc-Ix.
004000         05  Hp-Prc-Symbol-And-Date  pic x(18).
004100         05  Hp-Prc-Symbol           pic x(10).
004200         05  Hp-Prc-Trade-Date       pic x(10).
004300         05  Hp-Prc-Open-Price       pic s9(7)v9(4)  comp-3.
004400         05  Hp-Prc-High-Price       pic s9(7)v9(4)  comp-3.
004500         05  Hp-Prc-Low-Price        pic s9(7)v9(4)  comp-3.
004600         05  Hp-Prc-Close-Price      pic s9(7)v9(4)  comp-3.
004700         05  Hp-Prc-Volume           pic s9(9)       comp-3.
004800*
004900*  Cache-Index - sorted key/RRN pairs, one per row physically written
005000*  to HP-Price-File, loaded whole at SOJ and insert-sorted as new
005100*  rows are stored back during the run.  SEARCH ALL needs this kept
005200*  in ascending Hp-Cix-Key order at all times.
005300*
005400 01  HP-Cache-Index-Area.
005500     03  Hp-Cache-Count            binary-long  unsigned  value zero.
005600     03  Hp-Cache-High-Rrn         binary-long  unsigned  value zero.
005700     03  Hp-Cache-Entry    occurs 1 to Hp-Max-Cache-Entries times
005800                           depending on Hp-Cache-Count
005900                           ascending key Hp-Cix-Key
006000                           indexed by Hp-Cix-Ix.
006100         05  Hp-Cix-Key              pic x(18).
006200         05  Hp-Cix-Rrn              pic 9(8)  comp.
006300*
